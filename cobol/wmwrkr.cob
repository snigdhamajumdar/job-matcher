000100*******************************************
000200*                                          *
000300*  Record Definition For Worker           *
000400*           File                          *
000500*     Uses Wrkr-User-Id as key            *
000600*******************************************
000700*  File size approx 1800 bytes - two 20-occurs tables dominate.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 12/01/26 vbc - Created.
001200* 20/01/26 vbc - Field changes, dropped unused contact padding.
001300* 03/02/26 vbc - Wrkr-Addr-Unit sized xx (KM or MI) per JobLookup.
001400* 19/03/26 vbc - Cert/Skill tables raised to 20 occurs, Avail 7.
001500*
001600 01  WM-WORKER-RECORD.
001700     03  WRKR-USER-ID           PIC X(10).
001800*                                 key field, case-insensitive
001900     03  WRKR-GUID              PIC X(24).
002000     03  WRKR-RATING            PIC 9(2)      COMP.
002100     03  WRKR-IS-ACTIVE         PIC X.
002200*                                 Y = Active, N = Inactive
002300     03  WRKR-NUM-CERTS         PIC 9(2)      COMP.
002400     03  WRKR-CERT-GRP                  OCCURS 20.
002500         05  WRKR-CERTIFICATE   PIC X(40).
002600     03  WRKR-NUM-SKILLS        PIC 9(2)      COMP.
002700     03  WRKR-SKILL-GRP                 OCCURS 20.
002800         05  WRKR-SKILL         PIC X(40).
002900     03  WRKR-ADDR-UNIT         PIC XX.
003000*                                 KM or MI - drives distance rule
003100     03  WRKR-ADDR-MAX-DIST     PIC 9(5)      COMP.
003200     03  WRKR-ADDR-LONG         PIC S9(3)V9(6) COMP-3.
003300     03  WRKR-ADDR-LAT          PIC S9(3)V9(6) COMP-3.
003400     03  WRKR-TRANSPORT         PIC X(20).
003500     03  WRKR-HAS-LICENSE       PIC X.
003600*                                 Y or N - driver's licence held
003700     03  WRKR-NUM-AVAIL         PIC 9         COMP.
003800     03  WRKR-AVAIL-GRP                 OCCURS 7.
003900         05  WRKR-AVAIL-DAY-IDX PIC 9.
004000*                                 1=Mon...7=Sun, ISO-8601 form
004100     03  WRKR-PHONE             PIC X(20).
004200     03  WRKR-EMAIL             PIC X(40).
004300     03  WRKR-NAME-FIRST        PIC X(20).
004400     03  WRKR-NAME-LAST         PIC X(20).
004500     03  WRKR-AGE               PIC 9(3).
004600     03  FILLER                 PIC X(30).
004700*
