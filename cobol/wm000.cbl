000100*****************************************************************
000200*                                                                *
000300*        Worker / Job Matching  -  Main Driver                  *
000400*                                                                *
000500*   Loads Worker and Job tables, ranks top three eligible        *
000600*             jobs for one worker.                               *
000700*                                                                *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*===============================
001200*
001300 PROGRAM-ID.         WM000.
001400 AUTHOR.             Vincent B Coen FBCS, FIDM, FIDPM.
001500 INSTALLATION.       Applewood Computers.
001600 DATE-WRITTEN.       14/03/87.
001700 DATE-COMPILED.
001800 SECURITY.           Copyright (C) 1987-2026, Vincent Bryan Coen.
001900                     Distributed under the GNU General Public
002000                     License.  See the file COPYING for details.
002100*
002200*    Remarks.        Worker / Job Matching, run once per Worker
002300*                    Id.  Uses ACAS param file conventions for
002400*                    the Worker and Job flat files.
002500*
002600*    Version.        See Prog-Name in ws.
002700*
002800*    Called modules. WMGEO00.  WMRGSTR.
002900*
003000*    Error messages used.
003100*  Program specific:
003200*                    WM001, WM002, WM003, WM004.
003300*
003400* Changes:
003500* 14/03/87 vbc - 1.0.00 Created for the new Worker/Job board.
003600* 02/09/89 vbc - 1.0.01 Added Wrkr-Addr-Unit chk, KM assumed.
003700* 21/11/91 vbc - 1.0.02 Cert compare confirmed case sensitive
003800*                       per JobLookup source, do not fold case.
003900* 30/06/93 vbc - 1.0.03 Bubble sort stops early now - Wow, had
004000*                       missed the descending test first time.
004100* 12/01/98 vbc - 1.0.04 Y2K review - Job-Start-Date kept as
004200*                       full ccyy string, no windowing done.
004300* 04/05/99 vbc - 1.0.05 Y2K signoff - Zeller work fields made
004400*                       wide enough for a 4 digit century.
004500* 19/08/02 vbc - 1.1.00 Job table raised 1000 -> 2000 entries.
004600* 07/02/09 vbc -     .01 Migration to Open Cobol v3.00.00.
004700* 24/10/16 vbc -     .02 Copyright notice update.
004800* 16/04/24 vbc -     .03 Copyright notice supersedes earlier
004900*                       notices.
005000* 12/01/26 vbc - 1.2.00 Rebuilt on ACAS payroll module shape,
005100*                       was a stand alone Basic program before.
005200* 03/02/26 vbc -     .01 Distance rule now calls Wmgeo00
005300*                       rather than an inline formula.
005400* 19/03/26 vbc - 1.2.01 Skill/title compare uses shared
005500*                       Zz060-Uc-Compare, was 3 copies before.
005550* 09/08/26 vbc - 1.2.02 Jt-Start-Date-R filler was 1 byte over
005560*                       the 24 bytes of Jt-Start-Date - shrunk,
005570*                       was overrunning the Job table row.
005600*
005700*********************************************************
005800*
005900* Copyright Notice.
006000* ****************
006100*
006200* This notice supersedes all prior notices, updated 16/04/24.
006300*
006400* These files and programs are part of the Applewood
006500* Computers Accounting System and are Copyright (c)
006600* Vincent B Coen. 1987-2026 and later.
006700*
006800* This program is now free software; you can redistribute
006900* it and/or modify it under the terms of the GNU General
007000* Public License as published by the Free Software
007100* Foundation; version 3 and later.
007200*
007300* ACAS is distributed in the hope that it will be useful,
007400* but WITHOUT ANY WARRANTY; without even the implied
007500* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
007600* PURPOSE.  See the GNU General Public License for details.
007700*
007800* You should have received a copy of the GNU General Public
007900* License with ACAS; see the file COPYING.  If not, write
008000* to the Free Software Foundation, 59 Temple Place, Suite
008100* 330, Boston, MA 02111-1307 USA.
008200*
008300*********************************************************
008400*
008500 ENVIRONMENT             DIVISION.
008600*================================
008700*
008800 CONFIGURATION           SECTION.
008900*
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM
009200     CLASS WM-ALPHA-CLASS IS "A" THRU "Z"
009300     UPSI-0 IS WM-DEBUG-SWITCH ON STATUS IS WM-DEBUG-ON
009400                               OFF STATUS IS WM-DEBUG-OFF.
009500*                         reserved for future load time
009600*                         tracing, not wired up yet.
009700*
009800 INPUT-OUTPUT            SECTION.
009900 FILE-CONTROL.
010000     SELECT WORKER-FILE  ASSIGN TO "WRKRFILE"
010100                         ORGANIZATION IS LINE SEQUENTIAL
010200                         FILE STATUS  IS WM-WRKR-FS.
010300     SELECT JOB-FILE     ASSIGN TO "JOBFILE"
010400                         ORGANIZATION IS LINE SEQUENTIAL
010500                         FILE STATUS  IS WM-JOB-FS.
010600*
010700 DATA                    DIVISION.
010800*================================
010900*
011000 FILE                    SECTION.
011100*
011200 FD  WORKER-FILE
011300     LABEL RECORDS ARE STANDARD.
011400 COPY "WMWRKR.COB".
011500*
011600 FD  JOB-FILE
011700     LABEL RECORDS ARE STANDARD.
011800 COPY "WMJOB.COB".
011900*
012000 WORKING-STORAGE SECTION.
012100*-----------------------
012200*
012300 77  WM-PROG-NAME            PIC X(17)  VALUE "WM000  (1.2.02)".
012400*
012500 01  WM-Work-Switches.
012600     03  WM-WRKR-FS           PIC XX.
012700     03  WM-JOB-FS            PIC XX.
012800     03  WM-WRKR-EOF-SW       PIC X         VALUE "N".
012900         88  WM-WRKR-EOF                       VALUE "Y".
013000     03  WM-JOB-EOF-SW        PIC X         VALUE "N".
013100         88  WM-JOB-EOF                        VALUE "Y".
013200     03  WM-WORKER-FOUND-SW   PIC X         VALUE "N".
013300         88  WM-WORKER-FOUND                   VALUE "Y".
013400     03  WM-RULE-RESULT-SW    PIC X         VALUE "N".
013500         88  WM-RULE-PASS                       VALUE "Y".
013600         88  WM-RULE-FAIL                       VALUE "N".
013700     03  WM-SKILL-RESULT-SW   PIC X         VALUE "N".
013800         88  WM-SKILL-HIT                       VALUE "Y".
013900         88  WM-SKILL-NO-HIT                    VALUE "N".
014000     03  WM-CERT-RESULT-SW    PIC X         VALUE "N".
014100         88  WM-CERT-HIT                        VALUE "Y".
014200         88  WM-CERT-NO-HIT                     VALUE "N".
014300     03  WM-CERTS-RESULT-SW   PIC X         VALUE "N".
014400         88  WM-CERTS-FAIL                      VALUE "Y".
014500         88  WM-CERTS-OK                        VALUE "N".
014600     03  WM-AVAIL-RESULT-SW   PIC X         VALUE "N".
014700         88  WM-AVAIL-HIT                       VALUE "Y".
014800         88  WM-AVAIL-NO-HIT                    VALUE "N".
014900     03  FILLER               PIC X(04).
015000*
015100 01  WM-Work-Data.
015200     03  WM-WFX               PIC 9(4)      COMP.
015300     03  WM-WFX-SAVE          PIC 9(4)      COMP.
015400     03  WM-JX                PIC 9(4)      COMP.
015500     03  WM-SK                PIC 9(4)      COMP.
015600     03  WM-RC                PIC 9(4)      COMP.
015700     03  WM-WC                PIC 9(4)      COMP.
015800     03  WM-AV                PIC 9(4)      COMP.
015900     03  WM-RX                PIC 9(4)      COMP.
016000     03  WM-BP                PIC 9(4)      COMP.
016100     03  WM-BQ                PIC 9(4)      COMP.
016200     03  WM-BP-LIMIT          PIC 9(4)      COMP.
016300     03  WM-RESULT-LIMIT      PIC 9         COMP.
016400     03  FILLER               PIC X(04).
016500*
016600 COPY "WMGEOP.COB".
016700*
016800 01  WM-Uc-Compare.
016900     03  WM-UC-ARG-1          PIC X(40).
017000     03  WM-UC-ARG-2          PIC X(40).
017100     03  WM-UC-WORK-1         PIC X(40).
017200     03  WM-UC-WORK-2         PIC X(40).
017300     03  WM-UC-RESULT-SW      PIC X         VALUE "N".
017400         88  WM-UC-EQUAL                        VALUE "Y".
017500         88  WM-UC-NOT-EQUAL                    VALUE "N".
017600     03  FILLER               PIC X(04).
017700*
017800 01  WM-Zeller-Work.
017900     03  WM-ZLR-YEAR          PIC 9(4).
018000     03  WM-ZLR-YEAR-R REDEFINES WM-ZLR-YEAR.
018100         05  WM-Z-CENTURY     PIC 99.
018200         05  WM-Z-YY          PIC 99.
018300*                                   spare view, no use yet.
018400     03  WM-ZLR-MONTH         PIC 99.
018500     03  WM-ZLR-DAY           PIC 99.
018600     03  WM-Z-MONTH-ADJ       PIC S9(4)     COMP.
018700     03  WM-Z-YEAR-ADJ        PIC S9(4)     COMP.
018800     03  WM-Z-J               PIC S9(4)     COMP.
018900     03  WM-Z-K               PIC S9(4)     COMP.
019000     03  WM-Z-T1              PIC S9(4)     COMP.
019100     03  WM-Z-T2              PIC S9(4)     COMP.
019200     03  WM-Z-T3              PIC S9(4)     COMP.
019300     03  WM-Z-H               PIC S9(4)     COMP.
019400     03  WM-Z-H-DIV           PIC S9(4)     COMP.
019500     03  WM-Z-H-MOD           PIC S9(4)     COMP.
019600     03  WM-Z-ISO-TMP         PIC S9(4)     COMP.
019700     03  WM-WEEKDAY-ISO       PIC 9.
019800     03  FILLER               PIC X(04).
019900*
020000*                          Whole Worker file held in table form
020100*                          for the run - 500 rows was set well
020200*                          above the board's live headcount when
020300*                          this module was written, see the Job
020400*                          table note below for the same reasoning
020500*                          applied to the larger of the two files.
020600 01  WM-Worker-Table.
020700     03  WM-WRKR-COUNT        PIC 9(4)      COMP  VALUE ZERO.
020800     03  WM-WRKR-ENTRY                 OCCURS 500.
020900         05  WT-USER-ID           PIC X(10).
021000         05  WT-GUID              PIC X(24).
021100         05  WT-RATING            PIC 9(2)      COMP.
021200         05  WT-IS-ACTIVE         PIC X.
021300         05  WT-NUM-CERTS         PIC 9(2)      COMP.
021400         05  WT-CERT-GRP                 OCCURS 20.
021500             07  WT-CERTIFICATE   PIC X(40).
021600         05  WT-NUM-SKILLS        PIC 9(2)      COMP.
021700         05  WT-SKILL-GRP                OCCURS 20.
021800             07  WT-SKILL         PIC X(40).
021900         05  WT-ADDR-UNIT         PIC XX.
022000         05  WT-ADDR-MAX-DIST     PIC 9(5)      COMP.
022100         05  WT-ADDR-LONG         PIC S9(3)V9(6) COMP-3.
022200         05  WT-ADDR-LAT          PIC S9(3)V9(6) COMP-3.
022300         05  WT-TRANSPORT         PIC X(20).
022400         05  WT-HAS-LICENSE       PIC X.
022500         05  WT-NUM-AVAIL         PIC 9         COMP.
022600         05  WT-AVAIL-GRP                OCCURS 7.
022700             07  WT-AVAIL-DAY-IDX PIC 9.
022800         05  WT-PHONE             PIC X(20).
022900         05  WT-EMAIL             PIC X(40).
023000         05  WT-NAME-FIRST        PIC X(20).
023100         05  WT-NAME-LAST         PIC X(20).
023200         05  WT-AGE               PIC 9(3).
023300         05  WT-AGE-R REDEFINES WT-AGE.
023400             07  FILLER           PIC X(3).
023500*                                   spare view, no use yet.
023600         05  FILLER               PIC X(30).
023700*
023800*                          Whole Job file held in table form for
023900*                          the run - raised from 1000 to 2000 rows
024000*                          in 1.1.00 when the board's listings
024100*                          count started running ahead of the old
024200*                          ceiling; watch this if postings keep
024300*                          growing.
024400 01  WM-Job-Table.
024500     03  WM-JOB-COUNT         PIC 9(4)      COMP  VALUE ZERO.
024600     03  WM-JOB-ENTRY                  OCCURS 2000.
024700         05  JT-JOB-ID            PIC X(10).
024800         05  JT-GUID              PIC X(24).
024900         05  JT-TITLE             PIC X(40).
025000         05  JT-COMPANY           PIC X(40).
025100         05  JT-ABOUT             PIC X(80).
025200         05  JT-DRIVER-LIC-REQ    PIC X.
025300         05  JT-NUM-REQ-CERTS     PIC 9(2)      COMP.
025400         05  JT-CERT-GRP                 OCCURS 20.
025500             07  JT-REQUIRED-CERT PIC X(40).
025600         05  JT-LOC-LONG          PIC S9(3)V9(6) COMP-3.
025700         05  JT-LOC-LAT           PIC S9(3)V9(6) COMP-3.
025800         05  JT-BILL-RATE         PIC S9(5)V99  COMP-3.
025900         05  JT-WORKERS-REQUIRED  PIC 9(3)      COMP.
026000         05  JT-START-DATE        PIC X(24).
026100         05  JT-START-DATE-R REDEFINES JT-START-DATE.
026200             07  JT-ISO-YEAR      PIC 9(4).
026300             07  FILLER           PIC X.
026400             07  JT-ISO-MONTH     PIC 99.
026500             07  FILLER           PIC X.
026600             07  JT-ISO-DAY       PIC 99.
026650*                                   Chg 09/08/26 - Filler was
026660*                                   X(15), one byte over the
026670*                                   24 the Iso string actually
026680*                                   is - shrunk to X(14).
026700             07  FILLER           PIC X(14).
026800         05  JT-START-DAY-IDX     PIC 9.
026900         05  FILLER               PIC X(20).
027000*
027100*                          Holds only the Job rows that pass all
027200*                          five rules for the current Worker -
027300*                          sized to match Wm-Job-Table since in
027400*                          the worst case every Job could qualify.
027500 01  WM-Candidate-Table.
027600     03  WM-CAND-CNT          PIC 9(4)      COMP  VALUE ZERO.
027700     03  WM-CAND-ENTRY                 OCCURS 2000.
027800         05  CAND-JOB-IDX         PIC 9(4)      COMP.
027900         05  CAND-BILL-RATE       PIC S9(5)V99  COMP-3.
028000         05  FILLER               PIC X(02).
028100*
028200 01  WM-Cand-Swap.
028300     03  SWP-JOB-IDX          PIC 9(4)      COMP.
028400     03  SWP-BILL-RATE        PIC S9(5)V99  COMP-3.
028500     03  FILLER               PIC X(02).
028600*
028700 01  Error-Messages.
028800     03  WM001     PIC X(35) VALUE "WM001 Worker Id Arg Is Blank".
028900     03  WM002     PIC X(24) VALUE "WM002 Worker Not Found".
029000     03  WM003     PIC X(28) VALUE "WM003 Worker File Not Fnd".
029100     03  WM004     PIC X(25) VALUE "WM004 Job File Not Fnd".
029200     03  FILLER               PIC X(04).
029300*
029400 01  Error-Code               PIC 999.
029500*
029600 COPY "WMCALL.COB".
029700*
029800 PROCEDURE               DIVISION.
029900*================================
030000*
030100 AA000-MAIN                  SECTION.
030200*************************************
030300*                          One run = one Worker Id.  Board side
030400*                          feeds the Id in on the Accept below,
030500*                          batch scheduler substitutes a redirect
030600*                          for it when run overnight (see run
030700*                          book, not held on this file).
030800*
030900     DISPLAY   "WM000 - WORKER / JOB MATCHING - ENTER ID".
031000     ACCEPT    WM-WORKER-ID-ARG.
031100     SET       WM-MATCH-OK TO TRUE.
031200     MOVE      SPACES TO WM-MATCH-ERROR-MSG.
031300     PERFORM   AA010-LOAD-TABLES  THRU  AA010-EXIT.
031400*                          Bomb out now if either file would not
031500*                          open - no point going further.
031600     IF        WM-MATCH-ERROR
031700               PERFORM ZZ080-ABEND THRU ZZ080-EXIT
031800               GO TO AA000-EXIT
031900     END-IF.
032000     PERFORM   BA010-WORKER-LOOKUP  THRU  BA010-EXIT.
032100     IF        WM-MATCH-ERROR
032200               PERFORM ZZ080-ABEND THRU ZZ080-EXIT
032300               GO TO AA000-EXIT
032400     END-IF.
032500     PERFORM   CA020-JOB-MATCH  THRU  CA020-EXIT.
032600     PERFORM   DA030-RANK-JOBS  THRU  DA030-EXIT.
032700     PERFORM   EA040-PRINT-RESULTS  THRU  EA040-EXIT.
032800 AA000-EXIT.
032900     STOP RUN.
033000*
033100 AA010-LOAD-TABLES           SECTION.
033200*************************************
033300*                          Both files are read once, in full,
033400*                          before any matching is tried - the
033500*                          board asked for a single worker per
033600*                          run rather than a full nightly sweep,
033700*                          so there is no benefit re-reading the
033800*                          Job file per worker (Chg 1.2.00).
033900*
034000     MOVE      ZERO TO WM-WRKR-COUNT.
034100     OPEN      INPUT WORKER-FILE.
034200     IF        WM-WRKR-FS NOT = "00"
034300               SET WM-MATCH-ERROR TO TRUE
034400               MOVE WM003 TO WM-MATCH-ERROR-MSG
034500               GO TO AA010-EXIT
034600     END-IF.
034700     PERFORM   AA011-READ-WORKER  THRU  AA011-EXIT
034800               UNTIL WM-WRKR-EOF.
034900     CLOSE     WORKER-FILE.
035000     MOVE      ZERO TO WM-JOB-COUNT.
035100     OPEN      INPUT JOB-FILE.
035200     IF        WM-JOB-FS NOT = "00"
035300               SET WM-MATCH-ERROR TO TRUE
035400               MOVE WM004 TO WM-MATCH-ERROR-MSG
035500               GO TO AA010-EXIT
035600     END-IF.
035700     PERFORM   AA012-READ-JOB  THRU  AA012-EXIT
035800               UNTIL WM-JOB-EOF.
035900     CLOSE     JOB-FILE.
036000 AA010-EXIT.
036100     EXIT.
036200*
036300 AA011-READ-WORKER.
036400*                          Straight load, record for record, no
036500*                          key check needed - Wrkr-User-Id is
036600*                          only ever hit by a table scan later.
036700     READ      WORKER-FILE
036800               AT END
036900                  SET WM-WRKR-EOF TO TRUE
037000               NOT AT END
037100                  ADD 1 TO WM-WRKR-COUNT
037200                  MOVE WM-WORKER-RECORD
037300                    TO WM-WRKR-ENTRY (WM-WRKR-COUNT)
037400     END-READ.
037500 AA011-EXIT.
037600     EXIT.
037700*
037800 AA012-READ-JOB.
037900*                          As Aa011 but also decodes the Job
038000*                          start date's day of week once here,
038100*                          at load, so the availability rule
038200*                          (Ca026) never has to touch Zeller
038300*                          again per candidate - cheaper that
038400*                          way given up to 2000 job rows.
038500     READ      JOB-FILE
038600               AT END
038700                  SET WM-JOB-EOF TO TRUE
038800               NOT AT END
038900                  ADD 1 TO WM-JOB-COUNT
039000                  MOVE WM-JOB-RECORD
039100                    TO WM-JOB-ENTRY (WM-JOB-COUNT)
039200                  MOVE JT-ISO-YEAR  (WM-JOB-COUNT)
039300                    TO WM-ZLR-YEAR
039400                  MOVE JT-ISO-MONTH (WM-JOB-COUNT)
039500                    TO WM-ZLR-MONTH
039600                  MOVE JT-ISO-DAY   (WM-JOB-COUNT)
039700                    TO WM-ZLR-DAY
039800                  PERFORM ZZ070-DECODE-WEEKDAY THRU ZZ070-EXIT
039900                  MOVE WM-WEEKDAY-ISO
040000                    TO JT-START-DAY-IDX (WM-JOB-COUNT)
040100     END-READ.
040200 AA012-EXIT.
040300     EXIT.
040400*
040500 BA010-WORKER-LOOKUP         SECTION.
040600*************************************
040700*                          Blank Id trapped first (Wm001), then
040800*                          a straight linear scan of the Worker
040900*                          table - table only runs to a few
041000*                          hundred rows so an indexed Search was
041100*                          not felt worth the extra table upkeep.
041200*
041300     IF        WM-WORKER-ID-ARG = SPACES
041400               SET WM-MATCH-ERROR TO TRUE
041500               MOVE WM001 TO WM-MATCH-ERROR-MSG
041600               GO TO BA010-EXIT
041700     END-IF.
041800     SET       WM-WORKER-FOUND TO FALSE.
041900     PERFORM   BA011-SCAN-WORKER  THRU  BA011-EXIT
042000               VARYING WM-WFX FROM 1 BY 1
042100               UNTIL WM-WFX > WM-WRKR-COUNT OR WM-WORKER-FOUND.
042200     IF        NOT WM-WORKER-FOUND
042300               SET WM-MATCH-ERROR TO TRUE
042400               MOVE WM002 TO WM-MATCH-ERROR-MSG
042500     END-IF.
042600 BA010-EXIT.
042700     EXIT.
042800*
042900 BA011-SCAN-WORKER.
043000*                          Case fold both sides - a Worker may
043100*                          key their own Id in any case on the
043200*                          board's sign-on screen.
043300     MOVE      WT-USER-ID (WM-WFX)  TO WM-UC-ARG-1.
043400     MOVE      WM-WORKER-ID-ARG     TO WM-UC-ARG-2.
043500     PERFORM   ZZ060-UC-COMPARE  THRU  ZZ060-EXIT.
043600     IF        WM-UC-EQUAL
043700               SET WM-WORKER-FOUND TO TRUE
043800               MOVE WM-WFX TO WM-WFX-SAVE
043900     END-IF.
044000 BA011-EXIT.
044100     EXIT.
044200*
044300 CA020-JOB-MATCH              SECTION.
044400*************************************
044500*                          Runs all Job rows against the found
044600*                          Worker (Wm-Wfx-Save, set by Ba011)
044700*                          against the five rules below.  Rules
044800*                          are evaluated in the order given by
044900*                          the board's spec sheet - order does
045000*                          not affect the result, only how
045100*                          quickly a bad candidate is dropped.
045200*
045300     MOVE      WM-WFX-SAVE TO WM-WFX.
045400     MOVE      ZERO TO WM-CAND-CNT.
045500     PERFORM   CA021-TEST-JOB  THRU  CA021-EXIT
045600               VARYING WM-JX FROM 1 BY 1
045700               UNTIL WM-JX > WM-JOB-COUNT.
045800 CA020-EXIT.
045900     EXIT.
046000*
046100 CA021-TEST-JOB.
046200*                          All five rules must pass (logical
046300*                          And) - the first failure short
046400*                          circuits the rest for this Job row.
046500     SET       WM-RULE-PASS TO TRUE.
046600     PERFORM   CA022-TEST-SKILL  THRU  CA022-EXIT.
046700     IF        WM-RULE-PASS
046800               PERFORM CA023-TEST-CERTS  THRU  CA023-EXIT
046900     END-IF.
047000     IF        WM-RULE-PASS
047100               PERFORM CA024-TEST-LICENSE  THRU  CA024-EXIT
047200     END-IF.
047300     IF        WM-RULE-PASS
047400               PERFORM CA025-TEST-DISTANCE  THRU  CA025-EXIT
047500     END-IF.
047600     IF        WM-RULE-PASS
047700               PERFORM CA026-TEST-AVAIL-DAY  THRU  CA026-EXIT
047800     END-IF.
047900     IF        WM-RULE-PASS
048000               ADD 1 TO WM-CAND-CNT
048100               MOVE WM-JX TO CAND-JOB-IDX (WM-CAND-CNT)
048200               MOVE JT-BILL-RATE (WM-JX)
048300                 TO CAND-BILL-RATE (WM-CAND-CNT)
048400     END-IF.
048500 CA021-EXIT.
048600     EXIT.
048700*
048800 CA022-TEST-SKILL.
048900*                          Rule 1 - Skill match.
049000     SET       WM-SKILL-NO-HIT TO TRUE.
049100     PERFORM   CA022A-SKILL-ITEM  THRU  CA022A-EXIT
049200               VARYING WM-SK FROM 1 BY 1
049300               UNTIL WM-SK > WT-NUM-SKILLS (WM-WFX)
049400                  OR WM-SKILL-HIT.
049500     IF        WM-SKILL-HIT
049600               SET WM-RULE-PASS TO TRUE
049700     ELSE
049800               SET WM-RULE-FAIL TO TRUE
049900     END-IF.
050000 CA022-EXIT.
050100     EXIT.
050200*
050300 CA022A-SKILL-ITEM.
050400*                          One Worker skill vs the Job title -
050500*                          exact match only, no substring test.
050600     MOVE      WT-SKILL (WM-WFX WM-SK)  TO WM-UC-ARG-1.
050700     MOVE      JT-TITLE (WM-JX)         TO WM-UC-ARG-2.
050800     PERFORM   ZZ060-UC-COMPARE  THRU  ZZ060-EXIT.
050900     IF        WM-UC-EQUAL
051000               SET WM-SKILL-HIT TO TRUE
051100     END-IF.
051200 CA022A-EXIT.
051300     EXIT.
051400*
051500 CA023-TEST-CERTS.
051600*                          Rule 2 - Required certs, case
051700*                          sensitive, ALL must be present
051800*                          on the worker (Chg 21/11/91).
051900     IF        JT-NUM-REQ-CERTS (WM-JX) = ZERO
052000               SET WM-RULE-PASS TO TRUE
052100               GO TO CA023-EXIT
052200     END-IF.
052300     SET       WM-CERTS-OK TO TRUE.
052400     PERFORM   CA023A-CERT-ITEM  THRU  CA023A-EXIT
052500               VARYING WM-RC FROM 1 BY 1
052600               UNTIL WM-RC > JT-NUM-REQ-CERTS (WM-JX)
052700                  OR WM-CERTS-FAIL.
052800     IF        WM-CERTS-FAIL
052900               SET WM-RULE-FAIL TO TRUE
053000     ELSE
053100               SET WM-RULE-PASS TO TRUE
053200     END-IF.
053300 CA023-EXIT.
053400     EXIT.
053500*
053600 CA023A-CERT-ITEM.
053700*                          One required cert vs the whole of the
053800*                          Worker's cert group - stops on first
053900*                          hit, order in the Worker row is not
054000*                          significant.
054100     SET       WM-CERT-NO-HIT TO TRUE.
054200     PERFORM   CA023B-CERT-SCAN  THRU  CA023B-EXIT
054300               VARYING WM-WC FROM 1 BY 1
054400               UNTIL WM-WC > WT-NUM-CERTS (WM-WFX)
054500                  OR WM-CERT-HIT.
054600     IF        NOT WM-CERT-HIT
054700               SET WM-CERTS-FAIL TO TRUE
054800     END-IF.
054900 CA023A-EXIT.
055000     EXIT.
055100*
055200 CA023B-CERT-SCAN.
055300*                          Byte for byte compare, case left as
055400*                          keyed - a cert name like "cpr" is not
055500*                          the same qualification as "CPR" to
055600*                          the board's screening staff.
055700     IF        JT-REQUIRED-CERT (WM-JX WM-RC) =
055800               WT-CERTIFICATE   (WM-WFX WM-WC)
055900               SET WM-CERT-HIT TO TRUE
056000     END-IF.
056100 CA023B-EXIT.
056200     EXIT.
056300*
056400 CA024-TEST-LICENSE.
056500*                          Rule 3 - Driver's licence.  Only fails
056600*                          the Job when the licence is asked for
056700*                          and the Worker does not hold one - a
056800*                          Job that does not ask for a licence
056900*                          passes regardless of Wt-Has-Licence.
057000     IF        JT-DRIVER-LIC-REQ (WM-JX) = "Y"
057100         AND   WT-HAS-LICENSE (WM-WFX) NOT = "Y"
057200               SET WM-RULE-FAIL TO TRUE
057300     ELSE
057400               SET WM-RULE-PASS TO TRUE
057500     END-IF.
057600 CA024-EXIT.
057700     EXIT.
057800*
057900 CA025-TEST-DISTANCE.
058000*                          Rule 4 - Preferred distance, via
058100*                          Wmgeo00.  One ws-group passed, same
058200*                          call style as py000 uses for maps04.
058300     MOVE      WT-ADDR-LAT  (WM-WFX) TO WM-GP-WORKER-LAT.
058400     MOVE      WT-ADDR-LONG (WM-WFX) TO WM-GP-WORKER-LONG.
058500     MOVE      JT-LOC-LAT   (WM-JX)  TO WM-GP-JOB-LAT.
058600     MOVE      JT-LOC-LONG  (WM-JX)  TO WM-GP-JOB-LONG.
058700     MOVE      WT-ADDR-UNIT (WM-WFX) TO WM-GP-UNIT-CODE.
058800     CALL      "WMGEO00" USING WM-GEO-PARMS.
058900     IF        WM-GP-RESULT-DIST NOT > WT-ADDR-MAX-DIST (WM-WFX)
059000               SET WM-RULE-PASS TO TRUE
059100     ELSE
059200               SET WM-RULE-FAIL TO TRUE
059300     END-IF.
059400 CA025-EXIT.
059500     EXIT.
059600*
059700 CA026-TEST-AVAIL-DAY.
059800*                          Rule 5 - Availability day of week.
059900*                          Job-Start-Day-Idx was decoded once at
060000*                          load time (Aa012) - just a table scan
060100*                          of the Worker's own available days
060200*                          here, no Zeller work redone per Job.
060300     SET       WM-AVAIL-NO-HIT TO TRUE.
060400     PERFORM   CA026A-AVAIL-ITEM  THRU  CA026A-EXIT
060500               VARYING WM-AV FROM 1 BY 1
060600               UNTIL WM-AV > WT-NUM-AVAIL (WM-WFX)
060700                  OR WM-AVAIL-HIT.
060800     IF        WM-AVAIL-HIT
060900               SET WM-RULE-PASS TO TRUE
061000     ELSE
061100               SET WM-RULE-FAIL TO TRUE
061200     END-IF.
061300 CA026-EXIT.
061400     EXIT.
061500*
061600 CA026A-AVAIL-ITEM.
061700*                          Numeric day index compare only, 1-7,
061800*                          Iso week numbering as set by Zz070.
061900     IF        WT-AVAIL-DAY-IDX (WM-WFX WM-AV)
062000               = JT-START-DAY-IDX (WM-JX)
062100               SET WM-AVAIL-HIT TO TRUE
062200     END-IF.
062300 CA026A-EXIT.
062400     EXIT.
062500*
062600 DA030-RANK-JOBS              SECTION.
062700*************************************
062800*                          Sorts the surviving candidates by Bill
062900*                          Rate, highest first, then keeps the
063000*                          top three - the board only ever shows
063100*                          a Worker their best three offers, per
063200*                          the original spec sheet.
063300*
063400     IF        WM-CAND-CNT > 1
063500               PERFORM DA031-BUBBLE-PASS  THRU  DA031-EXIT
063600                       VARYING WM-BP FROM 1 BY 1
063700                       UNTIL WM-BP >= WM-CAND-CNT
063800     END-IF.
063900     IF        WM-CAND-CNT > 3
064000               MOVE 3 TO WM-RESULT-LIMIT
064100     ELSE
064200               MOVE WM-CAND-CNT TO WM-RESULT-LIMIT
064300     END-IF.
064400     MOVE      WM-RESULT-LIMIT TO WM-MATCH-COUNT.
064500     SET       WM-MATCH-OK TO TRUE.
064600     PERFORM   DA033-LOAD-RESULT  THRU  DA033-EXIT
064700               VARYING WM-RX FROM 1 BY 1
064800               UNTIL WM-RX > WM-RESULT-LIMIT.
064900 DA030-EXIT.
065000     EXIT.
065100*
065200 DA031-BUBBLE-PASS.
065300*                          Standard bubble sort, descending on
065400*                          Bill Rate - candidate counts here are
065500*                          small (a few hundred at most) so the
065600*                          N squared cost was not a concern
065700*                          (see Chg 30/06/93 re the early stop).
065800     SUBTRACT  WM-BP FROM WM-CAND-CNT GIVING WM-BP-LIMIT.
065900     PERFORM   DA032-BUBBLE-COMPARE  THRU  DA032-EXIT
066000               VARYING WM-BQ FROM 1 BY 1
066100               UNTIL WM-BQ > WM-BP-LIMIT.
066200 DA031-EXIT.
066300     EXIT.
066400*
066500 DA032-BUBBLE-COMPARE.
066600*                          Swap adjacent pair when out of order -
066700*                          Swp-Job-Idx/Swp-Bill-Rate hold the one
066800*                          entry being moved, group move would
066900*                          not help as the two fields are not
067000*                          adjacent to any other Cand-Entry data.
067100     IF        CAND-BILL-RATE (WM-BQ)
067200               < CAND-BILL-RATE (WM-BQ + 1)
067300               MOVE CAND-JOB-IDX   (WM-BQ) TO SWP-JOB-IDX
067400               MOVE CAND-BILL-RATE (WM-BQ) TO SWP-BILL-RATE
067500               MOVE CAND-JOB-IDX   (WM-BQ + 1)
067600                 TO CAND-JOB-IDX   (WM-BQ)
067700               MOVE CAND-BILL-RATE (WM-BQ + 1)
067800                 TO CAND-BILL-RATE (WM-BQ)
067900               MOVE SWP-JOB-IDX
068000                 TO CAND-JOB-IDX   (WM-BQ + 1)
068100               MOVE SWP-BILL-RATE
068200                 TO CAND-BILL-RATE (WM-BQ + 1)
068300     END-IF.
068400 DA032-EXIT.
068500     EXIT.
068600*
068700 DA033-LOAD-RESULT.
068800*                          Copies the ranked candidate rows into
068900*                          Wm-Calling-Data for Wmrgstr - the
069000*                          Job table itself is not passed across,
069100*                          only the fields the listing needs.
069200     MOVE      WM-RX TO WM-RESULT-RANK (WM-RX).
069300     MOVE      JT-JOB-ID (CAND-JOB-IDX (WM-RX))
069400                 TO WM-RESULT-JOB-ID (WM-RX).
069500     MOVE      JT-TITLE (CAND-JOB-IDX (WM-RX))
069600                 TO WM-RESULT-TITLE (WM-RX).
069700     MOVE      CAND-BILL-RATE (WM-RX)
069800                 TO WM-RESULT-RATE (WM-RX).
069900 DA033-EXIT.
070000     EXIT.
070100*
070200 EA040-PRINT-RESULTS          SECTION.
070300*************************************
070400*                          Hands off to Wmrgstr for the actual
070500*                          listing - kept as a separate call so
070600*                          the board can swap the output style
070700*                          (screen today, maybe a printed slip
070800*                          later) without touching this module.
070900*
071000     MOVE      "WM000"  TO WM-CALLER.
071100     MOVE      "WMRGSTR" TO WM-CALLED.
071200     CALL      "WMRGSTR" USING WM-CALLING-DATA.
071300 EA040-EXIT.
071400     EXIT.
071500*
071600 ZZ060-UC-COMPARE              SECTION.
071700*************************************
071800*                          Case fold compare, used for the
071900*                          Worker Id lookup and the Skill /
072000*                          Title rule - certs stay case
072100*                          sensitive (see Chg 91).
072200     MOVE      WM-UC-ARG-1 TO WM-UC-WORK-1.
072300     INSPECT   WM-UC-WORK-1 CONVERTING
072400               "abcdefghijklmnopqrstuvwxyz"
072500            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
072600     MOVE      WM-UC-ARG-2 TO WM-UC-WORK-2.
072700     INSPECT   WM-UC-WORK-2 CONVERTING
072800               "abcdefghijklmnopqrstuvwxyz"
072900            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
073000     IF        WM-UC-WORK-1 = WM-UC-WORK-2
073100               SET WM-UC-EQUAL TO TRUE
073200     ELSE
073300               SET WM-UC-NOT-EQUAL TO TRUE
073400     END-IF.
073500 ZZ060-EXIT.
073600     EXIT.
073700*
073800 ZZ070-DECODE-WEEKDAY           SECTION.
073900*************************************
074000*                          Zeller's congruence, Gregorian,
074100*                          re-based to ISO-8601 form, ie
074200*                          1=Monday through 7=Sunday.
074300     MOVE      WM-ZLR-MONTH TO WM-Z-MONTH-ADJ.
074400     MOVE      WM-ZLR-YEAR  TO WM-Z-YEAR-ADJ.
074500     IF        WM-ZLR-MONTH < 3
074600               ADD 12 TO WM-Z-MONTH-ADJ
074700               SUBTRACT 1 FROM WM-Z-YEAR-ADJ
074800     END-IF.
074900     DIVIDE    WM-Z-YEAR-ADJ BY 100
075000               GIVING WM-Z-J REMAINDER WM-Z-K.
075100     COMPUTE   WM-Z-T1 = (13 * (WM-Z-MONTH-ADJ + 1)) / 5.
075200     COMPUTE   WM-Z-T2 = WM-Z-K / 4.
075300     COMPUTE   WM-Z-T3 = WM-Z-J / 4.
075400     COMPUTE   WM-Z-H  = WM-ZLR-DAY + WM-Z-T1 + WM-Z-K
075500                        + WM-Z-T2 + WM-Z-T3 - (2 * WM-Z-J).
075600     DIVIDE    WM-Z-H BY 7
075700               GIVING WM-Z-H-DIV REMAINDER WM-Z-H-MOD.
075800     IF        WM-Z-H-MOD < 0
075900               ADD 7 TO WM-Z-H-MOD
076000     END-IF.
076100     COMPUTE   WM-Z-ISO-TMP = WM-Z-H-MOD + 5.
076200     DIVIDE    WM-Z-ISO-TMP BY 7
076300               GIVING WM-Z-H-DIV REMAINDER WM-WEEKDAY-ISO.
076400     ADD       1 TO WM-WEEKDAY-ISO.
076500 ZZ070-EXIT.
076600     EXIT.
076700*
076800 ZZ080-ABEND                   SECTION.
076900*************************************
077000*
077100     DISPLAY   "WORKER ID: " WM-WORKER-ID-ARG.
077200     DISPLAY   "  " WM-MATCH-ERROR-MSG.
077300 ZZ080-EXIT.
077400     EXIT.
077500*
