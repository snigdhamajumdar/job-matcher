000100*******************************************
000200*                                          *
000300*  Linkage Layout For The Wmgeo00         *
000400*      Distance Call                      *
000500*******************************************
000600*
000700* 03/02/26 vbc - Created when Wmgeo00 was split out of Wm000.
000800*
000900 01  WM-GEO-PARMS.
001000     03  WM-GP-WORKER-LAT     PIC S9(3)V9(6) COMP-3.
001100     03  WM-GP-WORKER-LONG    PIC S9(3)V9(6) COMP-3.
001200     03  WM-GP-JOB-LAT        PIC S9(3)V9(6) COMP-3.
001300     03  WM-GP-JOB-LONG       PIC S9(3)V9(6) COMP-3.
001400     03  WM-GP-UNIT-CODE      PIC XX.
001500     03  WM-GP-RESULT-DIST    PIC S9(5)V99  COMP-3.
001600     03  FILLER               PIC X(10).
001700*
