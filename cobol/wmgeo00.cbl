000100*****************************************************************
000200*                                                                *
000300*        Worker / Job Matching  -  Distance Subroutine           *
000400*                                                                *
000500*     Called by WM000 to test the preferred distance rule.       *
000600*                                                                *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         WMGEO00.
001300 AUTHOR.             Vincent B Coen FBCS, FIDM, FIDPM.
001400 INSTALLATION.       Applewood Computers.
001500 DATE-WRITTEN.       21/03/87.
001600 DATE-COMPILED.
001700 SECURITY.           Copyright (C) 1987-2026, Vincent Bryan Coen.
001800                     Distributed under the GNU General Public
001900                     License.  See the file COPYING for details.
002000*
002100*    Remarks.        Returns an approx great circle distance
002200*                    between a Worker and a Job location, in
002300*                    the unit the Worker record asks for.
002400*
002500*                    No trig or root library is assumed to be
002600*                    on site, so Cosine is read off a 10 point
002700*                    table by latitude band and Sqrt is done
002800*                    by hand with Newton's method - a few
002900*                    passes is plenty for job-board purposes.
003000*
003100*    Called by.      WM000.
003200*
003300* Changes:
003400* 21/03/87 vbc - 1.0.00 Created, flat earth approximation only,
003500*                       good enough at typical job-board radii.
003600* 09/06/90 vbc - 1.0.01 Cosine table widened, was 6 bands, now
003700*                       10, poor accuracy reported near 60N.
003800* 12/01/98 vbc - 1.0.02 Y2K review - no date fields here, marked
003900*                       as checked, no change required.
004000* 19/08/02 vbc - 1.0.03 Newton loop capped at 20 passes, was
004100*                       looping to 50 for no measurable gain.
004200* 24/10/16 vbc -     .04 Copyright notice update.
004300* 16/04/24 vbc -     .05 Copyright notice supersedes earlier
004400*                       notices.
004500* 03/02/26 vbc - 1.1.00 Split out of WM000 into its own module,
004600*                       single ws-group passed per call.
004650* 09/08/26 vbc -     .01 Sqrt-X/Sqrt-X-New/Sqrt-Diff widened to
004660*                       9(9)V999, was truncating Sum-Sq above
004670*                       about 316 Km and corrupting Rule 4.
004700*
004800*********************************************************
004900*
005000* Copyright Notice.
005100* ****************
005200*
005300* This notice supersedes all prior notices, updated 16/04/24.
005400*
005500* These files and programs are part of the Applewood
005600* Computers Accounting System and are Copyright (c)
005700* Vincent B Coen. 1987-2026 and later.
005800*
005900* This program is now free software; you can redistribute
006000* it and/or modify it under the terms of the GNU General
006100* Public License as published by the Free Software
006200* Foundation; version 3 and later.
006300*
006400* ACAS is distributed in the hope that it will be useful,
006500* but WITHOUT ANY WARRANTY; without even the implied
006600* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
006700* PURPOSE.  See the GNU General Public License for details.
006800*
006900*********************************************************
007000*
007100 ENVIRONMENT             DIVISION.
007200*================================
007300*
007400 CONFIGURATION           SECTION.
007500*
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS WM-DIGIT-CLASS IS "0" THRU "9".
007900*
008000 DATA                    DIVISION.
008100*================================
008200*
008300 WORKING-STORAGE SECTION.
008400*-----------------------
008500*
008600 77  WM-PROG-NAME             PIC X(17) VALUE "WMGEO00 (1.1.01)".
008700*
008800*                          Cosine of latitude, 10 deg bands,
008900*                          0-9,10-19,...,80-89, built the old
009000*                          way as a Filler literal list then
009100*                          re-read as a table - see Chg 09/06/90.
009200 01  WM-Geo-Cos-Init.
009300     03  FILLER               PIC 9V9999    VALUE 1.0000.
009400     03  FILLER               PIC 9V9999    VALUE 0.9848.
009500     03  FILLER               PIC 9V9999    VALUE 0.9397.
009600     03  FILLER               PIC 9V9999    VALUE 0.8660.
009700     03  FILLER               PIC 9V9999    VALUE 0.7660.
009800     03  FILLER               PIC 9V9999    VALUE 0.6428.
009900     03  FILLER               PIC 9V9999    VALUE 0.5000.
010000     03  FILLER               PIC 9V9999    VALUE 0.3420.
010100     03  FILLER               PIC 9V9999    VALUE 0.1736.
010200     03  FILLER               PIC 9V9999    VALUE 0.0000.
010300 01  WM-Geo-Cos-Table REDEFINES WM-Geo-Cos-Init.
010400     03  WM-GEO-COS-ENTRY     PIC 9V9999    OCCURS 10.
010500*
010600 01  WM-Geo-Work.
010700     03  WM-GEO-DLAT          PIC S9(3)V9(6) COMP-3.
010800     03  WM-GEO-DLON          PIC S9(3)V9(6) COMP-3.
010900     03  WM-GEO-AVG-LAT       PIC S9(3)V9(6) COMP-3.
011000     03  WM-GEO-BAND-IDX      PIC 9(2)      COMP.
011100     03  WM-GEO-COS-FACTOR    PIC 9V9999.
011200     03  WM-GEO-DLAT-KM       PIC 9(5)V999.
011300     03  WM-GEO-DLON-KM       PIC 9(5)V999.
011400     03  WM-GEO-SUM-SQ        PIC 9(9)V999.
011500     03  WM-GEO-SUM-SQ-R REDEFINES WM-GEO-SUM-SQ.
011600         05  WM-GEO-SUM-SQ-WHOLE   PIC 9(9).
011700         05  WM-GEO-SUM-SQ-FRAC    PIC 999.
011800     03  WM-GEO-DIST-KM       PIC 9(5)V99.
011900     03  WM-GEO-DIST-KM-R REDEFINES WM-GEO-DIST-KM.
012000         05  WM-GEO-DIST-WHOLE     PIC 9(5).
012100         05  WM-GEO-DIST-FRAC      PIC 99.
012200     03  FILLER               PIC X(10).
012300*
012400 01  WM-Sqrt-Work.
012410*                          Chg 09/08/26 - Sqrt-X and Sqrt-X-New
012420*                          widened to match Wm-Geo-Sum-Sq below -
012430*                          at the old 9(5)V999 a job over about
012440*                          316 Km away lost its high order digits
012450*                          on the very first Move into this work
012460*                          area and Newton's method then chased
012470*                          a garbage starting value all the way
012480*                          through, corrupting the distance rule
012490*                          for perfectly ordinary postings.
012500     03  WM-GEO-SQRT-X        PIC 9(9)V999.
012600     03  WM-GEO-SQRT-X-NEW    PIC 9(9)V999.
012700     03  WM-GEO-SQRT-DIFF     PIC S9(9)V999.
012800     03  WM-GEO-SQRT-ITER     PIC 9(2)      COMP.
012900     03  WM-GEO-SQRT-CONV-SW  PIC X         VALUE "N".
013000         88  WM-GEO-SQRT-CONVERGED           VALUE "Y".
013100     03  FILLER               PIC X(05).
013200*
013300 LINKAGE                 SECTION.
013400*-------------------------------
013500*
013600 COPY "WMGEOP.COB".
013700*
013800 PROCEDURE               DIVISION USING WM-GEO-PARMS.
013900*=====================================================
014000*
014100 AA000-MAIN                  SECTION.
014200*************************************
014300*
014400     PERFORM   AA010-COMPUTE-PLANAR  THRU  AA010-EXIT.
014500     PERFORM   AA020-SQUARE-ROOT     THRU  AA020-EXIT.
014600     PERFORM   AA030-CONVERT-UNIT    THRU  AA030-EXIT.
014700     GOBACK.
014800*
014900 AA010-COMPUTE-PLANAR        SECTION.
015000*************************************
015100*
015200     COMPUTE   WM-GEO-DLAT = WM-GP-JOB-LAT - WM-GP-WORKER-LAT.
015300     COMPUTE   WM-GEO-DLON = WM-GP-JOB-LONG - WM-GP-WORKER-LONG.
015400     COMPUTE   WM-GEO-AVG-LAT =
015500               (WM-GP-WORKER-LAT + WM-GP-JOB-LAT) / 2.
015600     IF        WM-GEO-AVG-LAT < 0
015700               COMPUTE WM-GEO-AVG-LAT = WM-GEO-AVG-LAT * -1
015800     END-IF.
015900     COMPUTE   WM-GEO-BAND-IDX = WM-GEO-AVG-LAT / 10.
016000     IF        WM-GEO-BAND-IDX > 9
016100               MOVE 9 TO WM-GEO-BAND-IDX
016200     END-IF.
016300     ADD       1 TO WM-GEO-BAND-IDX.
016400     MOVE      WM-GEO-COS-ENTRY (WM-GEO-BAND-IDX)
016500                 TO WM-GEO-COS-FACTOR.
016600     IF        WM-GEO-DLAT < 0
016700               COMPUTE WM-GEO-DLAT = WM-GEO-DLAT * -1
016800     END-IF.
016900     IF        WM-GEO-DLON < 0
017000               COMPUTE WM-GEO-DLON = WM-GEO-DLON * -1
017100     END-IF.
017200     COMPUTE   WM-GEO-DLAT-KM = WM-GEO-DLAT * 110.574.
017300     COMPUTE   WM-GEO-DLON-KM =
017400               WM-GEO-DLON * 111.320 * WM-GEO-COS-FACTOR.
017500     COMPUTE   WM-GEO-SUM-SQ =
017600               (WM-GEO-DLAT-KM * WM-GEO-DLAT-KM)
017700             + (WM-GEO-DLON-KM * WM-GEO-DLON-KM).
017800 AA010-EXIT.
017900     EXIT.
018000*
018100 AA020-SQUARE-ROOT            SECTION.
018200*************************************
018300*                          Newton's method, a handful of passes
018400*                          converges more than close enough for
018500*                          a preferred-distance test - see the
018600*                          19/08/02 change note above.
018700     IF        WM-GEO-SUM-SQ = ZERO
018800               MOVE ZERO TO WM-GEO-DIST-KM
018900               GO TO AA020-EXIT
019000     END-IF.
019100     MOVE      WM-GEO-SUM-SQ TO WM-GEO-SQRT-X.
019200     MOVE      "N" TO WM-GEO-SQRT-CONV-SW.
019300     PERFORM   AA021-NEWTON-STEP  THRU  AA021-EXIT
019400               VARYING WM-GEO-SQRT-ITER FROM 1 BY 1
019500               UNTIL WM-GEO-SQRT-ITER > 20
019600                  OR WM-GEO-SQRT-CONVERGED.
019700     MOVE      WM-GEO-SQRT-X TO WM-GEO-DIST-KM.
019800 AA020-EXIT.
019900     EXIT.
020000*
020100 AA021-NEWTON-STEP.
020200     COMPUTE   WM-GEO-SQRT-X-NEW ROUNDED =
020300               (WM-GEO-SQRT-X + (WM-GEO-SUM-SQ / WM-GEO-SQRT-X))
020400               / 2.
020500     COMPUTE   WM-GEO-SQRT-DIFF =
020600               WM-GEO-SQRT-X - WM-GEO-SQRT-X-NEW.
020700     IF        WM-GEO-SQRT-DIFF < 0
020800               COMPUTE WM-GEO-SQRT-DIFF = WM-GEO-SQRT-DIFF * -1
020900     END-IF.
021000     IF        WM-GEO-SQRT-DIFF < 0.001
021100               SET WM-GEO-SQRT-CONVERGED TO TRUE
021200     END-IF.
021300     MOVE      WM-GEO-SQRT-X-NEW TO WM-GEO-SQRT-X.
021400 AA021-EXIT.
021500     EXIT.
021600*
021700 AA030-CONVERT-UNIT           SECTION.
021800*************************************
021900*                          Wrkr-Addr-Unit drives the output unit,
022000*                          KM is the working unit throughout.
022100     IF        WM-GP-UNIT-CODE = "MI"
022200               COMPUTE WM-GP-RESULT-DIST =
022300                       WM-GEO-DIST-KM * 0.621371
022400     ELSE
022500               MOVE WM-GEO-DIST-KM TO WM-GP-RESULT-DIST
022600     END-IF.
022700 AA030-EXIT.
022800     EXIT.
022900*
