000100*******************************************
000200*                                          *
000300*  Record Definition For Job              *
000400*           Posting File                  *
000500*     Uses Job-Id as key                  *
000600*******************************************
000700*  File size approx 1050 bytes - the certs table dominates.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 12/01/26 vbc - Created, keyed to match the shape of Wmwrkr.
001200* 22/01/26 vbc - Job-Bill-Rate now Comp-3, picked off "$nn.nn".
001300* 09/02/26 vbc - Job-Start-Date kept as the raw ISO string, day of
001400*                week decoded once at load into Job-Start-Day-Idx.
001500*
001600 01  WM-JOB-RECORD.
001700     03  JOB-ID                 PIC X(10).
001800*                                 key field
001900     03  JOB-GUID               PIC X(24).
002000     03  JOB-TITLE              PIC X(40).
002100*                                 matched case-insens to skills
002200     03  JOB-COMPANY            PIC X(40).
002300     03  JOB-ABOUT              PIC X(80).
002400     03  JOB-DRIVER-LIC-REQ     PIC X.
002500*                                 Y or N - licence req for job
002600     03  JOB-NUM-REQ-CERTS      PIC 9(2)      COMP.
002700     03  JOB-CERT-GRP                   OCCURS 20.
002800         05  JOB-REQUIRED-CERT  PIC X(40).
002900     03  JOB-LOC-LONG           PIC S9(3)V9(6) COMP-3.
003000     03  JOB-LOC-LAT            PIC S9(3)V9(6) COMP-3.
003100     03  JOB-BILL-RATE          PIC S9(5)V99  COMP-3.
003200     03  JOB-WORKERS-REQUIRED   PIC 9(3)      COMP.
003300     03  JOB-START-DATE         PIC X(24).
003400*                                 ISO-8601, eg 2015-11-03T09:45Z
003500     03  JOB-START-DAY-IDX      PIC 9.
003600*                                 decoded 1=Mon...7=Sun at load
003700     03  FILLER                 PIC X(20).
003800*
