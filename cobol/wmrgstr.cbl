000100*****************************************************************
000200*                                                                *
000300*        Worker / Job Matching  -  Result Listing                *
000400*                                                                *
000500*      Displays the top three matched jobs for one worker.       *
000600*                                                                *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         WMRGSTR.
001300 AUTHOR.             Vincent B Coen FBCS, FIDM, FIDPM.
001400 INSTALLATION.       Applewood Computers.
001500 DATE-WRITTEN.       28/03/87.
001600 DATE-COMPILED.
001700 SECURITY.           Copyright (C) 1987-2026, Vincent Bryan Coen.
001800                     Distributed under the GNU General Public
001900                     License.  See the file COPYING for details.
002000*
002100*    Remarks.        Match Result Listing.
002200*                    Called once by WM000 after ranking.
002300*
002400*                    Sourced from the Pyrgstr / Vacprint section
002500*                    shape but no Report Writer used here, this
002600*                    is a plain scrolled Display, per the board's
002700*                    original spec - see Chg 19/03/26.
002800*
002900*    Version.        See Prog-Name In Ws.
003000*
003100*    Called by.      WM000.
003200*
003300*    Error messages used.
003400*                    None - WM000 traps and reports all errors
003500*                    before this module is ever called.
003600*
003700* Changes:
003800* 28/03/87 vbc - 1.0.00 Created, started coding from Pyrgstr.
003900* 14/07/91 vbc - 1.0.01 Widened title column, some job titles
004000*                       were truncating past 30 chars.
004100* 12/01/98 vbc - 1.0.02 Y2K review - no date fields printed on
004200*                       this listing, marked as checked.
004300* 24/10/16 vbc -     .03 Copyright notice update.
004400* 16/04/24 vbc -     .04 Copyright notice supersedes earlier
004500*                       notices.
004600* 19/03/26 vbc - 1.1.00 Board asked for plain Display output
004700*                       rather than a printed report - Report
004800*                       Writer RD removed, see Wmrgstr history.
004900* 19/03/26 vbc -     .01 No Match found now shown when Wm-Match-
005000*                       Count is zero, was silently blank before.
005100*
005200*********************************************************
005300*
005400* Copyright Notice.
005500* ****************
005600*
005700* This notice supersedes all prior notices, updated 16/04/24.
005800*
005900* These files and programs are part of the Applewood
006000* Computers Accounting System and are Copyright (c)
006100* Vincent B Coen. 1987-2026 and later.
006200*
006300* This program is now free software; you can redistribute
006400* it and/or modify it under the terms of the GNU General
006500* Public License as published by the Free Software
006600* Foundation; version 3 and later.
006700*
006800* ACAS is distributed in the hope that it will be useful,
006900* but WITHOUT ANY WARRANTY; without even the implied
007000* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
007100* PURPOSE.  See the GNU General Public License for details.
007200*
007300*********************************************************
007400*
007500 ENVIRONMENT             DIVISION.
007600*================================
007700*
007800 CONFIGURATION           SECTION.
007900*
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200*
008300 DATA                    DIVISION.
008400*================================
008500*
008600 WORKING-STORAGE SECTION.
008700*-----------------------
008800*
008900 77  WM-PROG-NAME             PIC X(17) VALUE "WMRGSTR (1.1.01)".
009000*
009100*                          Date work area, kept in the shape of
009200*                          the Uk/Usa/International group used
009300*                          across the payroll listings, in case
009400*                          a run date banner is wanted later.
009500 01  WS-Date-Formats.
009600     03  WS-Date-Today          PIC 9(8)  COMP-3.
009700     03  WS-UK-Date REDEFINES WS-Date-Today.
009800         05  WS-UK-Day          PIC 99.
009900         05  WS-UK-Month        PIC 99.
010000         05  WS-UK-Century-Year PIC 9(4).
010100     03  WS-USA-Date REDEFINES WS-Date-Today.
010200         05  WS-USA-Month       PIC 99.
010300         05  WS-USA-Day         PIC 99.
010400         05  WS-USA-Century-Year PIC 9(4).
010500     03  WS-International-Date REDEFINES WS-Date-Today.
010600         05  WS-Intl-Century-Year PIC 9(4).
010700         05  WS-Intl-Month        PIC 99.
010800         05  WS-Intl-Day          PIC 99.
010900     03  FILLER                 PIC X(04).
011000*
011100 01  WM-Detail-Line.
011200     03  WD-RANK              PIC Z9.
011300     03  FILLER                PIC X(02) VALUE SPACES.
011400     03  WD-JOB-ID             PIC X(10).
011500     03  FILLER                PIC X(02) VALUE SPACES.
011600     03  WD-TITLE              PIC X(40).
011700     03  FILLER                PIC X(02) VALUE SPACES.
011800     03  WD-RATE               PIC $$$,$$9.99.
011900     03  FILLER                PIC X(14) VALUE SPACES.
012000*
012100 77  WM-SUB                     PIC 9(4)  COMP.
012200*
012300 LINKAGE                 SECTION.
012400*-------------------------------
012500*
012600 COPY "WMCALL.COB".
012700*
012800 PROCEDURE               DIVISION USING WM-CALLING-DATA.
012900*=======================================================
013000*
013100 AA000-MAIN                    SECTION.
013200*************************************
013300*
013400     PERFORM   AA010-PRINT-HEADING  THRU  AA010-EXIT.
013500     IF        WM-MATCH-COUNT = ZERO
013600               PERFORM AA020-PRINT-NONE  THRU  AA020-EXIT
013700     ELSE
013800               PERFORM AA030-PRINT-DETAIL  THRU  AA030-EXIT
013900                       VARYING WM-SUB FROM 1 BY 1
014000                       UNTIL WM-SUB > WM-MATCH-COUNT
014100     END-IF.
014200     GOBACK.
014300*
014400 AA010-PRINT-HEADING            SECTION.
014500*************************************
014600*
014700     DISPLAY   SPACES.
014800     DISPLAY   "WORKER / JOB MATCH RESULTS".
014900     DISPLAY   "WORKER ID: " WM-WORKER-ID-ARG.
015000     DISPLAY   "RANK  JOB ID      TITLE"
015100               "                                     BILL RATE".
015200     DISPLAY   "----  ----------  ------"
015300               "-----------------------------------  ----------".
015400 AA010-EXIT.
015500     EXIT.
015600*
015700 AA020-PRINT-NONE.
015800     DISPLAY   "  NO ELIGIBLE JOBS WERE FOUND FOR THIS WORKER.".
015900 AA020-EXIT.
016000     EXIT.
016100*
016200 AA030-PRINT-DETAIL.
016300     MOVE      SPACES TO WM-DETAIL-LINE.
016400     MOVE      WM-RESULT-RANK   (WM-SUB) TO WD-RANK.
016500     MOVE      WM-RESULT-JOB-ID (WM-SUB) TO WD-JOB-ID.
016600     MOVE      WM-RESULT-TITLE  (WM-SUB) TO WD-TITLE.
016700     MOVE      WM-RESULT-RATE   (WM-SUB) TO WD-RATE.
016800     DISPLAY   WM-DETAIL-LINE.
016900 AA030-EXIT.
017000     EXIT.
017100*
