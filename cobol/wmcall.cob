000100*****************************************************
000200*                                                    *
000300*   Worker Matching - Calling / Linkage Data         *
000400*        Passed between WM000 and WMRGSTR            *
000500*****************************************************
000600*
000700* 12/01/26 vbc - Created, modelled on WSCALL.
000800* 02/02/26 vbc -    .01 Added WM-Match-Error-Msg for abend text.
000900* 19/03/26 vbc -    .02 WM-Match-Result now occurs 3 (top-3 rule).
001000*
001100 01  WM-CALLING-DATA.
001200     03  WM-CALLED           PIC X(8).
001300     03  WM-CALLER           PIC X(8).
001400     03  WM-TERM-CODE        PIC 99.
001500     03  WM-WORKER-ID-ARG    PIC X(10).
001600     03  WM-MATCH-ERROR-SW   PIC X.
001700         88  WM-MATCH-OK          VALUE "N".
001800         88  WM-MATCH-ERROR       VALUE "Y".
001900     03  WM-MATCH-ERROR-MSG  PIC X(40).
002000     03  WM-MATCH-COUNT      PIC 9         COMP.
002100     03  WM-MATCH-RESULT             OCCURS 3.
002200         05  WM-RESULT-RANK      PIC 9.
002300         05  WM-RESULT-JOB-ID    PIC X(10).
002400         05  WM-RESULT-TITLE     PIC X(40).
002500         05  WM-RESULT-RATE      PIC S9(5)V99  COMP-3.
002600         05  FILLER              PIC X(02).
002700     03  FILLER               PIC X(06).
002800*
